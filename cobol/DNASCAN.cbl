000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DNASCAN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 11/03/94.
000600 DATE-COMPILED. 11/03/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCREENS A FILE OF RAW NUCLEOTIDE SEQUENCE
001300*          DATA FOR A SET OF SHORT REPEAT MOTIFS (THE KEYWORD
001400*          LIST) AND THEN COMPARES EACH MOTIF'S TOTAL OCCURRENCE
001500*          COUNT FOR THE WHOLE FILE AGAINST A REFERENCE TABLE OF
001600*          NORMAL / PRE-MUTATION / DISEASE-AFFECTED REPEAT-COUNT
001700*          RANGES TO PRODUCE A ONE-LINE DIAGNOSIS PER MOTIF.
001800*
001900*          THE MOTIF SCAN USES AN AHO-CORASICK FINITE-STATE
002000*          AUTOMATON BUILT ONCE AT HOUSEKEEPING TIME BY BLDAUTO
002100*          SO THE WHOLE KEYWORD LIST IS MATCHED IN A SINGLE PASS
002200*          OF THE SEQUENCE FILE, CHARACTER BY CHARACTER, WITH THE
002300*          AUTOMATON STATE CARRIED FORWARD ACROSS RECORD
002400*          BOUNDARIES -- A MOTIF MAY STRADDLE TWO INPUT LINES.
002500*
002600******************************************************************
002700*
002800*          KEYWORD-FILE   (INPUT)  - ONE-LINE, COMMA-SEPARATED
002900*                                    LIST OF REPEAT MOTIFS TO
003000*                                    SCAN FOR (MAX 10 BYTES EACH)
003100*
003200*          DISRANGE-FILE  (INPUT)  - ONE LINE PER DISEASE, EACH
003300*                                    LINE CARRYING THE DISEASE
003400*                                    NAME, THE MOTIF PATTERN, AND
003500*                                    THE NORMAL, PRE-MUTATION AND
003600*                                    DISEASE-AFFECTED REPEAT
003700*                                    COUNT RANGES (LOW-HIGH,
003800*                                    "INF" MEANS NO UPPER BOUND)
003900*
004000*          DNASEQ-FILE    (INPUT)  - RAW SEQUENCE DATA, ONE
004100*                                    NUCLEOTIDE STRING PER LINE,
004200*                                    UP TO 20000 BYTES
004300*
004400*          DIAGRPT-FILE   (OUTPUT) - ONE DIAGNOSIS LINE PER MOTIF/
004500*                                    DISEASE PAIR WHOSE WHOLE-FILE
004600*                                    COUNT LANDED IN ONE OF THE
004700*                                    THREE DISEASE-RANGE BUCKETS
004800*
004900*          DUMP FILE               - SYSOUT
005000*
005100* CHANGE LOG
005200* 1994-11-03  RC   PR-1402  ORIGINAL PROGRAM, ADAPTED FROM THE    RC1402  
005300*                           DALYEDIT SHELL FOR THE MOTIF SCREEN
005400*                           SUITE -- SAME HOUSEKEEPING/MAINLINE/
005500*                           CLEANUP SKELETON, NEW BUSINESS LOGIC
005600* 1995-02-20  RC   PR-1511  FIXED A KEYWORD LONGER THAN THE       RC1511  
005700*                           REMAINING BUFFER GETTING TRUNCATED ON
005800*                           THE LAST COMMA FIELD OF A LINE
005900* 1996-05-14  RC   PR-1688  ADDED THE "INF" UPPER-BOUND CONVENTIO RC1688  
006000*                           TO 013-SPLIT-RANGE-PAIR FOR DISEASES
006100*                           WITH NO KNOWN UPPER REPEAT LIMIT
006200* 1997-09-22  RC   PR-1901  DUPLICATE MOTIFS ON THE KEYWORD LINE  RC1901  
006300*                           NO LONGER DOUBLE UP THE AUTOMATON --
006400*                           SEE 022-ADD-KEYWORD-IF-NEW
006500* 1998-07-21  LD   PR-2051  RAISED DISEASE-RANGE AND KEYWORD      LD2051  
006600*                           TABLE SIZES TO MATCH AUTOTBL/DISRANG
006700* 1999-01-09  LD   PR-2140  Y2K REVIEW -- WS-DATE IS DISPLAY-ONLY LD2140  
006800*                           ON THE BANNER LINES, NO CENTURY MATH
006900*                           IS PERFORMED, SIGNED OFF CLEAN
007000* 2000-03-14  RC   PR-2203  STANDARDS AUDIT -- WS-DATE PUT BACK   RC2203  
007100*                           TO A 77-LEVEL TO MATCH DALYEDIT, ADDED
007200*                           A LINES-SCANNED TRACE VIEW IN ITS PLAC
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     C01 IS NEXT-PAGE
008000     UPSI-0 IS TRACE-SWITCH
008100         ON STATUS IS TRACE-REQUESTED
008200         OFF STATUS IS TRACE-NOT-REQUESTED.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT SYSOUT
008600     ASSIGN TO UT-S-SYSOUT
008700       ORGANIZATION IS SEQUENTIAL.
008800
008900     SELECT KEYWORD-FILE
009000     ASSIGN TO UT-S-KEYWORD
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS KEYWORD-STATUS.
009300
009400     SELECT DISRANGE-FILE
009500     ASSIGN TO UT-S-DISRANGE
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS DISRANGE-STATUS.
009800
009900     SELECT DNASEQ-FILE
010000     ASSIGN TO UT-S-DNASEQ
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS DNASEQ-STATUS.
010300
010400     SELECT DIAGRPT-FILE
010500     ASSIGN TO UT-S-DIAGRPT
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS DIAGRPT-STATUS.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  SYSOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 130 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC  PIC X(130).
011800
011900****** ONE PHYSICAL LINE -- A COMMA LIST OF REPEAT MOTIFS, MAX
012000****** 50 ENTRIES OF UP TO 10 BYTES EACH, SEE DT-KEYWORD-ENTRY
012100 FD  KEYWORD-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 600 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS KEYWORD-REC.
012700 01  KEYWORD-REC                 PIC X(600).
012800
012900****** ONE LINE PER DISEASE -- DISEASE-NAME,PATTERN,LOW-HIGH,
013000****** LOW-HIGH,LOW-HIGH (NORMAL, PRE-MUTATION, AFFECTED)
013100 FD  DISRANGE-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 200 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS DISRANGE-REC.
013700 01  DISRANGE-REC                PIC X(200).
013800
013900****** RAW NUCLEOTIDE DATA, ONE SEQUENCE PER LINE -- THE LONGEST
014000****** SEQUENCES ON FILE RUN UP AROUND 20000 BASES
014100 FD  DNASEQ-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 20000 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS DNASEQ-REC.
014700 01  DNASEQ-REC                  PIC X(20000).
014800
014900****** ONE DIAGNOSIS LINE PER MOTIF/DISEASE PAIR WHOSE COUNT FELL
015000****** IN A DISEASE-RANGE BUCKET -- PATTERN, COUNT, DISEASE NAME,
015100****** DIAGNOSIS
015200 FD  DIAGRPT-FILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 75 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS DIAGRPT-REC.
015800 01  DIAGRPT-REC                 PIC X(75).
015900
016000 WORKING-STORAGE SECTION.
016100
016200 01  FILE-STATUS-CODES.
016300     05  KEYWORD-STATUS          PIC X(2).
016400         88  KEYWORD-OK              VALUE "00".
016500     05  DISRANGE-STATUS         PIC X(2).
016600         88  DISRANGE-OK             VALUE "00".
016700     05  DNASEQ-STATUS           PIC X(2).
016800         88  DNASEQ-OK               VALUE "00".
016900     05  DIAGRPT-STATUS          PIC X(2).
017000     05  FILLER                  PIC X(2).
017100
017200 01  FLAGS-AND-SWITCHES.
017300     05  MORE-DISRANG-SW         PIC X(1) VALUE "Y".
017400         88  NO-MORE-DISRANG-RECS    VALUE "N".
017500     05  MORE-DNASEQ-SW          PIC X(1) VALUE "Y".
017600         88  NO-MORE-DNASEQ-RECS     VALUE "N".
017700     05  RANGE-FOUND-SW          PIC X(1) VALUE "N".
017800         88  WA-RANGE-FOUND          VALUE "Y".
017900     05  FILLER                  PIC X(1).
018000
018100 77  WS-DATE                     PIC 9(6).
018200
018300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018400     05  RECORDS-READ            PIC 9(9) COMP.
018500     05  LINES-SCANNED           PIC 9(9) COMP.
018600     05  WA-POS                  PIC S9(9) COMP.
018700     05  WA-REMAIN               PIC S9(9) COMP.
018800     05  WA-LINE-LENGTH          PIC S9(9) COMP.
018900     05  WA-CHAR-SUB             PIC S9(9) COMP.
019000     05  WA-CUR-STATE            PIC S9(4) COMP VALUE 1.
019100     05  WA-SYM-SUB              PIC S9(4) COMP.
019200     05  FILLER                  PIC X(4).
019300
019400* A MOTIF'S REPORT ORDER IS THE ORDER ITS COUNT FIRST WENT FROM
019500* ZERO TO ONE DURING THE SCAN, NOT THE ORDER IT WAS LISTED ON
019600* THE KEYWORD LINE -- A MOTIF NEVER MATCHED IN THE DNA-SEQUENCE
019700* FILE NEVER GETS A SLOT HERE AND IS THEREFORE NEVER REPORTED.
019800 01  WS-SEEN-ORDER-TABLE.
019900     05  WA-SEEN-COUNT           PIC S9(4) COMP VALUE 0.
020000     05  WA-SEEN-ENTRY OCCURS 50 TIMES
020100                         INDEXED BY SN-IDX
020200                         PIC S9(4) COMP.
020300     05  FILLER                  PIC X(4).
020400
020500 01  MISC-WS-FLDS.
020600     05  WA-CURRENT-CHAR         PIC X(1).
020700     05  WA-CALL-DELIM           PIC X(1).
020800     05  WA-CALL-LENGTH          PIC S9(4).
020900     05  BA-RETURN-CD            PIC S9(4) COMP.
021000     05  FILLER                  PIC X(4).
021100
021200* WORK AREAS FOR THE FLDLTH-BASED COMMA/HYPHEN FIELD SPLITTER --
021300* WA-ACTIVE-LINE HOLDS WHICHEVER FD RECORD IS CURRENTLY BEING
021400* PEELED APART, SO 015-EXTRACT-DELIMITED-FIELD NEVER HAS TO CARE
021500* WHICH FILE THE LINE CAME FROM (PR-1402).
021600 01  WA-SPLIT-AREA.
021700     05  WA-ACTIVE-LINE          PIC X(1100).
021800     05  WA-CALL-TEXT            PIC X(1100).
021900     05  WA-SPLIT-FIELD          PIC X(30).
022000     05  WA-BOUND-TOKEN          PIC X(10).
022100     05  FILLER                  PIC X(10).
022200
022300* "INF" TO 999999999 CONVERSION AREA -- A JUSTIFIED-RIGHT
022400* ALPHANUMERIC FIELD REDEFINED BY A NUMERIC FIELD OF THE SAME
022500* WIDTH, SO A RIGHT-JUSTIFIED DIGIT STRING MOVED IN AS TEXT CAN
022600* BE REINTERPRETED AS A ZERO-FILLED NUMBER WITHOUT A NUMVAL CALL
022700* (SHOP STANDARD ALSO AVOIDS RELYING ON VSAM COMPILER FUNCTIONS,
022800* PR-1688).
022900 01  WA-JUST-AREA.
023000     05  WA-JUST-TEXT            PIC X(9) JUSTIFIED RIGHT.
023100 01  WA-JUST-NUM REDEFINES WA-JUST-AREA
023200                               PIC 9(9).
023300 01  WA-RANGE-LOW                PIC 9(9).
023400 01  WA-RANGE-HIGH               PIC 9(9).
023500
023600* DISPLAY/DEBUG VIEW OF HOW MANY DNA-SEQUENCE RECORDS WERE READ,
023700* ONLY MOVED TO WHEN THE UNIT-TEST TRACE SWITCH IS ON.
023800 01  WA-RECORD-COUNT-AREA.
023900     05  WA-RECORD-COUNT-TEXT    PIC ZZZZZZZZ9.
024000 01  WA-RECORD-COUNT-NUM REDEFINES WA-RECORD-COUNT-AREA
024100                               PIC 9(9).
024200
024300* DISPLAY/DEBUG VIEW OF HOW MANY DNA-SEQUENCE LINES WERE RUN
024400* THROUGH THE AUTOMATON, ONLY MOVED TO WHEN THE UNIT-TEST TRACE
024500* SWITCH IS ON.
024600 01  WA-LINES-SCANNED-AREA.
024700     05  WA-LINES-SCANNED-TEXT   PIC ZZZZZZZZ9.
024800 01  WA-LINES-SCANNED-NUM REDEFINES WA-LINES-SCANNED-AREA
024900                               PIC 9(9).
025000
025100 01  WS-REPORT-HEADING.
025200     05  FILLER                  PIC X(15) JUSTIFIED RIGHT
025300                                  VALUE "Keyword".
025400     05  FILLER                  PIC X(15) JUSTIFIED RIGHT
025500                                  VALUE "Count".
025600     05  FILLER                  PIC X(15) JUSTIFIED RIGHT
025700                                  VALUE "Disease Name".
025800     05  FILLER                  PIC X(30) JUSTIFIED RIGHT
025900                               VALUE "Disease Diagnosis Result".
026000
026100 01  WS-REPORT-LINE.
026200     05  RL-PATTERN              PIC X(15) JUSTIFIED RIGHT.
026300     05  RL-COUNT                PIC 9(15).
026400     05  RL-DISEASE-NAME         PIC X(15) JUSTIFIED RIGHT.
026500     05  RL-RESULT               PIC X(30) JUSTIFIED RIGHT.
026600     05  FILLER                  PIC X(5) VALUE SPACES.
026700
026800 COPY DISRANG.
026900 COPY AUTOTBL.
027000 COPY ABNDREC.
027100
027200 PROCEDURE DIVISION.
027300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027400     PERFORM 100-MAINLINE THRU 100-EXIT
027500         UNTIL NO-MORE-DNASEQ-RECS.
027600     PERFORM 600-PRINT-REPORT THRU 600-EXIT.
027700     PERFORM 999-CLEANUP THRU 999-EXIT.
027800     MOVE +0 TO RETURN-CODE.
027900     GOBACK.
028000
028100 000-HOUSEKEEPING.
028200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028300     DISPLAY "******** BEGIN JOB DNASCAN ********".
028400     ACCEPT WS-DATE FROM DATE.
028500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
028600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028700
028800     PERFORM 005-READ-DISRANGE THRU 005-EXIT.
028900     PERFORM 010-LOAD-DISEASE-RANGES THRU 010-EXIT
029000         UNTIL NO-MORE-DISRANG-RECS.
029100     IF DT-RANGE-COUNT = 0
029200         MOVE "EMPTY DISEASE-RANGE FILE" TO ABEND-REASON
029300         GO TO 1000-ABEND-RTN
029400     END-IF.
029500
029600     PERFORM 020-LOAD-KEYWORDS THRU 020-EXIT.
029700     IF DT-KEYWORD-COUNT = 0
029800         MOVE "EMPTY OR MISSING KEYWORD FILE" TO ABEND-REASON
029900         GO TO 1000-ABEND-RTN
030000     END-IF.
030100
030200     CALL "BLDAUTO" USING KEYWORD-DATA-TABLE, AUTOMATON-TABLES,
030300                           BA-RETURN-CD.
030400
030500     PERFORM 900-READ-DNASEQ THRU 900-EXIT.
030600     IF NO-MORE-DNASEQ-RECS
030700         MOVE "EMPTY DNA-SEQUENCE FILE" TO ABEND-REASON
030800         GO TO 1000-ABEND-RTN
030900     END-IF.
031000 000-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400* 010 - LOAD THE DISEASE-RANGE REFERENCE TABLE INTO DISRANG.  ONE
031500* ROW PER INPUT LINE, TABLE ORDER = FILE ORDER (MATCHING THE
031600* SPEC'S "FIRST MATCHING RANGE WINS, IN FILE ORDER" RULE).
031700******************************************************************
031800 005-READ-DISRANGE.
031900     READ DISRANGE-FILE INTO DISRANGE-REC
032000         AT END MOVE "N" TO MORE-DISRANG-SW
032100     END-READ.
032200 005-EXIT.
032300     EXIT.
032400
032500 010-LOAD-DISEASE-RANGES.
032600     MOVE "010-LOAD-DISEASE-RANGES" TO PARA-NAME.
032700     ADD 1 TO DT-RANGE-COUNT.
032800     SET DR-IDX TO DT-RANGE-COUNT.
032900     MOVE DISRANGE-REC TO WA-ACTIVE-LINE.
033000     PERFORM 016-COMPUTE-LINE-LENGTH THRU 016-EXIT.
033100     PERFORM 011-PARSE-ONE-DISEASE-LINE THRU 011-EXIT.
033200     PERFORM 005-READ-DISRANGE THRU 005-EXIT.
033300 010-EXIT.
033400     EXIT.
033500
033600 011-PARSE-ONE-DISEASE-LINE.
033700     MOVE 1 TO WA-POS.
033800     MOVE "," TO WA-CALL-DELIM.
033900
034000     PERFORM 015-EXTRACT-DELIMITED-FIELD THRU 015-EXIT.
034100     MOVE WA-SPLIT-FIELD TO DT-DR-DISEASE-NAME(DR-IDX).
034200
034300     PERFORM 015-EXTRACT-DELIMITED-FIELD THRU 015-EXIT.
034400     MOVE WA-SPLIT-FIELD(1:10) TO DT-DR-PATTERN(DR-IDX).
034500
034600     PERFORM 015-EXTRACT-DELIMITED-FIELD THRU 015-EXIT.
034700     PERFORM 013-SPLIT-RANGE-PAIR THRU 013-EXIT.
034800     MOVE WA-RANGE-LOW  TO DT-DR-NORMAL-LOW(DR-IDX).
034900     MOVE WA-RANGE-HIGH TO DT-DR-NORMAL-HIGH(DR-IDX).
035000
035100     PERFORM 015-EXTRACT-DELIMITED-FIELD THRU 015-EXIT.
035200     PERFORM 013-SPLIT-RANGE-PAIR THRU 013-EXIT.
035300     MOVE WA-RANGE-LOW  TO DT-DR-PREMUT-LOW(DR-IDX).
035400     MOVE WA-RANGE-HIGH TO DT-DR-PREMUT-HIGH(DR-IDX).
035500
035600     PERFORM 015-EXTRACT-DELIMITED-FIELD THRU 015-EXIT.
035700     PERFORM 013-SPLIT-RANGE-PAIR THRU 013-EXIT.
035800     MOVE WA-RANGE-LOW  TO DT-DR-AFFECT-LOW(DR-IDX).
035900     MOVE WA-RANGE-HIGH TO DT-DR-AFFECT-HIGH(DR-IDX).
036000 011-EXIT.
036100     EXIT.
036200
036300******************************************************************
036400* 013 - SPLIT A "LOW-HIGH" RANGE TOKEN (E.G. "36-55" OR "200-INF")
036500* ON THE HYPHEN.  "INF" ON THE HIGH SIDE MEANS NO UPPER BOUND, SO
036600* IT IS TREATED AS 999999999 FOR THE RANGE-TEST ARITHMETIC.
036700******************************************************************
036800 013-SPLIT-RANGE-PAIR.
036900     MOVE SPACES TO WA-CALL-TEXT.
037000     MOVE WA-SPLIT-FIELD TO WA-CALL-TEXT.
037100     MOVE "-" TO WA-CALL-DELIM.
037200     CALL "FLDLTH" USING WA-CALL-TEXT, WA-CALL-DELIM,
037300                          WA-CALL-LENGTH.
037400
037500     MOVE SPACES TO WA-BOUND-TOKEN.
037600     MOVE WA-CALL-TEXT(1:WA-CALL-LENGTH) TO WA-BOUND-TOKEN.
037700     PERFORM 014-CONVERT-ONE-BOUND THRU 014-EXIT.
037800     MOVE WA-JUST-NUM TO WA-RANGE-LOW.
037900
038000     COMPUTE WA-POS = WA-CALL-LENGTH + 2.
038100     MOVE SPACES TO WA-BOUND-TOKEN.
038200     MOVE WA-CALL-TEXT(WA-POS:) TO WA-BOUND-TOKEN.
038300     PERFORM 014-CONVERT-ONE-BOUND THRU 014-EXIT.
038400     MOVE WA-JUST-NUM TO WA-RANGE-HIGH.
038500 013-EXIT.
038600     EXIT.
038700
038800 014-CONVERT-ONE-BOUND.
038900     IF WA-BOUND-TOKEN = "INF"
039000         MOVE 999999999 TO WA-JUST-NUM
039100     ELSE
039200         MOVE SPACES TO WA-JUST-AREA
039300         MOVE WA-BOUND-TOKEN TO WA-JUST-TEXT
039400         INSPECT WA-JUST-TEXT REPLACING ALL SPACE BY ZERO
039500     END-IF.
039600 014-EXIT.
039700     EXIT.
039800
039900******************************************************************
040000* 015 - SHARED COMMA/HYPHEN FIELD SPLITTER.  OPERATES ON
040100* WA-ACTIVE-LINE STARTING AT WA-POS, USING FLDLTH TO FIND THE
040200* NEXT OCCURRENCE OF WA-CALL-DELIM.  CLAMPS THE RETURNED LENGTH
040300* TO WHATEVER IS LEFT OF THE MEANINGFUL LINE SO THE LAST FIELD ON
040400* A LINE (NO TRAILING DELIMITER) COMES BACK RIGHT-SIZED INSTEAD
040500* OF RUNNING TO THE END OF THE 1100-BYTE WORK BUFFER (PR-1511).
040600******************************************************************
040700 015-EXTRACT-DELIMITED-FIELD.
040800     COMPUTE WA-REMAIN = WA-LINE-LENGTH - WA-POS + 1.
040900     MOVE SPACES TO WA-CALL-TEXT.
041000     MOVE WA-ACTIVE-LINE(WA-POS:) TO WA-CALL-TEXT.
041100     CALL "FLDLTH" USING WA-CALL-TEXT, WA-CALL-DELIM,
041200                          WA-CALL-LENGTH.
041300     IF WA-CALL-LENGTH > WA-REMAIN OR WA-CALL-LENGTH < 0
041400         MOVE WA-REMAIN TO WA-CALL-LENGTH
041500     END-IF.
041600     MOVE SPACES TO WA-SPLIT-FIELD.
041700     IF WA-CALL-LENGTH > 0
041800         MOVE WA-CALL-TEXT(1:WA-CALL-LENGTH) TO WA-SPLIT-FIELD
041900     END-IF.
042000     COMPUTE WA-POS = WA-POS + WA-CALL-LENGTH + 1.
042100 015-EXIT.
042200     EXIT.
042300
042400 016-COMPUTE-LINE-LENGTH.
042500     MOVE SPACES TO WA-CALL-TEXT.
042600     MOVE WA-ACTIVE-LINE TO WA-CALL-TEXT.
042700     MOVE SPACE TO WA-CALL-DELIM.
042800     CALL "FLDLTH" USING WA-CALL-TEXT, WA-CALL-DELIM,
042900                          WA-CALL-LENGTH.
043000     MOVE WA-CALL-LENGTH TO WA-LINE-LENGTH.
043100 016-EXIT.
043200     EXIT.
043300
043400******************************************************************
043500* 020 - LOAD THE KEYWORD LIST.  A DUPLICATE MOTIF ON THE LINE IS
043600* DROPPED (PR-1901) SO THE AUTOMATON NEVER BUILDS TWO OUTPUT
043700* SLOTS FOR THE SAME PATTERN -- EACH DISTINCT MOTIF IS COUNTED
043800* ONCE, IN THE ORDER IT FIRST APPEARS ON THE LINE.
043900******************************************************************
044000 020-LOAD-KEYWORDS.
044100     MOVE "020-LOAD-KEYWORDS" TO PARA-NAME.
044200     MOVE 0 TO DT-KEYWORD-COUNT.
044300     READ KEYWORD-FILE INTO KEYWORD-REC.
044400     IF NOT KEYWORD-OK
044500         GO TO 020-EXIT
044600     END-IF.
044700     MOVE KEYWORD-REC TO WA-ACTIVE-LINE.
044800     PERFORM 016-COMPUTE-LINE-LENGTH THRU 016-EXIT.
044900     IF WA-LINE-LENGTH = 0
045000         GO TO 020-EXIT
045100     END-IF.
045200     MOVE 1 TO WA-POS.
045300     PERFORM 021-EXTRACT-ONE-KEYWORD THRU 021-EXIT
045400         UNTIL WA-POS > WA-LINE-LENGTH.
045500 020-EXIT.
045600     EXIT.
045700
045800 021-EXTRACT-ONE-KEYWORD.
045900     MOVE "," TO WA-CALL-DELIM.
046000     PERFORM 015-EXTRACT-DELIMITED-FIELD THRU 015-EXIT.
046100     IF WA-SPLIT-FIELD NOT = SPACES
046200         PERFORM 022-ADD-KEYWORD-IF-NEW THRU 022-EXIT
046300     END-IF.
046400 021-EXIT.
046500     EXIT.
046600
046700 022-ADD-KEYWORD-IF-NEW.
046800     SET KW-IDX TO 1.
046900     SEARCH DT-KEYWORD-ENTRY
047000         AT END
047100             PERFORM 023-APPEND-NEW-KEYWORD THRU 023-EXIT
047200         WHEN KW-IDX > DT-KEYWORD-COUNT
047300             PERFORM 023-APPEND-NEW-KEYWORD THRU 023-EXIT
047400         WHEN DT-KW-TEXT(KW-IDX) = WA-SPLIT-FIELD(1:10)
047500             CONTINUE
047600     END-SEARCH.
047700 022-EXIT.
047800     EXIT.
047900
048000 023-APPEND-NEW-KEYWORD.
048100     ADD 1 TO DT-KEYWORD-COUNT.
048200     SET KW-IDX TO DT-KEYWORD-COUNT.
048300     MOVE WA-SPLIT-FIELD(1:10) TO DT-KW-TEXT(KW-IDX).
048400     MOVE 0 TO DT-KW-OCCURS(KW-IDX).
048500 023-EXIT.
048600     EXIT.
048700
048800******************************************************************
048900* 100 - MAINLINE.  ONE DNA-SEQUENCE RECORD PER ITERATION.  THE
049000* AUTOMATON STATE (WA-CUR-STATE) IS A PROGRAM-LEVEL WORKING
049100* FIELD, NOT RESET BETWEEN RECORDS, SO A MOTIF SPLIT ACROSS THE
049200* END OF ONE LINE AND THE START OF THE NEXT STILL MATCHES.
049300******************************************************************
049400 100-MAINLINE.
049500     MOVE "100-MAINLINE" TO PARA-NAME.
049600     ADD 1 TO LINES-SCANNED.
049700     PERFORM 017-COMPUTE-DNASEQ-LENGTH THRU 017-EXIT.
049800     PERFORM 110-SCAN-ONE-LINE THRU 110-EXIT
049900         VARYING WA-CHAR-SUB FROM 1 BY 1
050000         UNTIL WA-CHAR-SUB > WA-LINE-LENGTH.
050100     PERFORM 900-READ-DNASEQ THRU 900-EXIT.
050200 100-EXIT.
050300     EXIT.
050400
050500 017-COMPUTE-DNASEQ-LENGTH.
050600     MOVE 0 TO WA-LINE-LENGTH.
050700     INSPECT DNASEQ-REC TALLYING WA-LINE-LENGTH
050800         FOR CHARACTERS BEFORE INITIAL SPACE.
050900* A TRULY BLANK DNA-SEQUENCE RECORD TALLIES ZERO HERE, THE SAME
051000* AS A BLANK KEYWORD OR DISEASE-RANGE LINE IN 016-COMPUTE-LINE-
051100* LENGTH -- 110-SCAN-ONE-LINE IS SIMPLY NEVER PERFORMED FOR IT.
051200 017-EXIT.
051300     EXIT.
051400
051500 110-SCAN-ONE-LINE.
051600     MOVE DNASEQ-REC(WA-CHAR-SUB:1) TO WA-CURRENT-CHAR.
051700     PERFORM 120-ADVANCE-STATE THRU 120-EXIT.
051800     PERFORM 130-COUNT-OUTPUTS THRU 130-EXIT.
051900 110-EXIT.
052000     EXIT.
052100
052200******************************************************************
052300* 120 - ADVANCE THE AUTOMATON ONE CHARACTER.  THE CURRENT
052400* CHARACTER IS LOOKED UP IN THE ALPHABET TABLE BUILT BY BLDAUTO;
052500* A CHARACTER NEVER SEEN IN ANY MOTIF HAS NO COLUMN IN THE GOTO
052600* TABLE AND SIMPLY SENDS THE AUTOMATON BACK TO THE ROOT STATE.
052700******************************************************************
052800 120-ADVANCE-STATE.
052900     SET AL-IDX TO 1.
053000     SEARCH AT-ALPHABET-ENTRY
053100         AT END
053200             MOVE 1 TO WA-CUR-STATE
053300             GO TO 120-EXIT
053400         WHEN AL-IDX > AT-SYMBOL-COUNT
053500             MOVE 1 TO WA-CUR-STATE
053600             GO TO 120-EXIT
053700         WHEN AT-ALPHABET(AL-IDX) = WA-CURRENT-CHAR
053800             CONTINUE
053900     END-SEARCH.
054000
054100     SET WA-SYM-SUB TO AL-IDX.
054200     PERFORM 121-FOLLOW-ONE-TRANSITION THRU 121-EXIT
054300         UNTIL NOT AT-GOTO-UNDEFINED(WA-CUR-STATE, WA-SYM-SUB)
054400            OR WA-CUR-STATE = 1.
054500     IF AT-GOTO-UNDEFINED(WA-CUR-STATE, WA-SYM-SUB)
054600         MOVE 1 TO WA-CUR-STATE
054700     ELSE
054800         MOVE AT-GOTO-TARGET(WA-CUR-STATE, WA-SYM-SUB)
054900             TO WA-CUR-STATE
055000     END-IF.
055100 120-EXIT.
055200     EXIT.
055300
055400 121-FOLLOW-ONE-TRANSITION.
055500     MOVE AT-FAILURE-STATE(WA-CUR-STATE) TO WA-CUR-STATE.
055600 121-EXIT.
055700     EXIT.
055800
055900******************************************************************
056000* 130 - BUMP THE OCCURRENCE COUNT OF EVERY MOTIF WHOSE OUTPUT
056100* FLAG IS ON FOR THE STATE THE AUTOMATON JUST LANDED IN.  BLDAUTO
056200* HAS ALREADY MERGED EACH STATE'S FAILURE-CHAIN OUTPUT SET IN, SO
056300* A SHORT MOTIF THAT IS A SUFFIX OF A LONGER ONE STILL COUNTS.
056400******************************************************************
056500 130-COUNT-OUTPUTS.
056600     PERFORM 131-COUNT-ONE-OUTPUT THRU 131-EXIT
056700         VARYING KW-IDX FROM 1 BY 1
056800         UNTIL KW-IDX > DT-KEYWORD-COUNT.
056900 130-EXIT.
057000     EXIT.
057100
057200 131-COUNT-ONE-OUTPUT.
057300     IF AT-IS-OUTPUT(WA-CUR-STATE, KW-IDX)
057400         IF DT-KW-OCCURS(KW-IDX) = 0
057500             ADD 1 TO WA-SEEN-COUNT
057600             SET SN-IDX TO WA-SEEN-COUNT
057700             SET WA-SEEN-ENTRY(SN-IDX) TO KW-IDX
057800         END-IF
057900         ADD 1 TO DT-KW-OCCURS(KW-IDX)
058000     END-IF.
058100 131-EXIT.
058200     EXIT.
058300
058400******************************************************************
058500* 600 - PRINT THE DIAGNOSIS REPORT.  ONE LINE PER MOTIF, IN THE
058600* ORDER THE MOTIF'S COUNT FIRST WENT FROM ZERO TO ONE DURING THE
058700* SCAN (WA-SEEN-ENTRY, BUILT BY 131-COUNT-ONE-OUTPUT) -- NOT THE
058800* ORDER THE MOTIF WAS LISTED ON THE KEYWORD LINE.  A MOTIF NEVER
058900* MATCHED ANYWHERE IN THE DNA-SEQUENCE FILE NEVER APPEARS HERE.
059000* A MOTIF WITH NO DISEASE-RANGE TABLE ENTRY IS SKIPPED (SPEC RULE
059100* -- NOTHING TO DIAGNOSE IT AGAINST).  A PATTERN MAY CARRY MORE
059200* THAN ONE DISEASE-RANGE ROW (DIFFERENT DISEASES KEYED TO THE
059300* SAME REPEAT MOTIF) -- EVERY MATCHING ROW IS TESTED, NOT JUST
059400* THE FIRST ONE FOUND.
059500******************************************************************
059600 600-PRINT-REPORT.
059700     MOVE "600-PRINT-REPORT" TO PARA-NAME.
059800     WRITE DIAGRPT-REC FROM WS-REPORT-HEADING.
059900     PERFORM 610-DIAGNOSE-ONE-PATTERN THRU 610-EXIT
060000         VARYING SN-IDX FROM 1 BY 1
060100         UNTIL SN-IDX > WA-SEEN-COUNT.
060200 600-EXIT.
060300     EXIT.
060400
060500 610-DIAGNOSE-ONE-PATTERN.
060600     SET KW-IDX TO WA-SEEN-ENTRY(SN-IDX).
060700     PERFORM 620-TEST-ONE-DISEASE-ROW THRU 620-EXIT
060800         VARYING DR-IDX FROM 1 BY 1
060900         UNTIL DR-IDX > DT-RANGE-COUNT.
061000 610-EXIT.
061100     EXIT.
061200
061300 620-TEST-ONE-DISEASE-ROW.
061400     IF DT-DR-PATTERN(DR-IDX) = DT-KW-TEXT(KW-IDX)
061500         PERFORM 621-WRITE-ONE-DIAGNOSIS THRU 621-EXIT
061600     END-IF.
061700 620-EXIT.
061800     EXIT.
061900
062000******************************************************************
062100* 621 - TEST THE MOTIF'S WHOLE-FILE COUNT AGAINST THE NORMAL,
062200* PRE-MUTATION AND DISEASE-AFFECTED RANGES FOR THIS DISEASE ROW,
062300* IN THAT FIXED ORDER -- THE FIRST RANGE THE COUNT FALLS IN WINS.
062400* A COUNT THAT FALLS OUTSIDE ALL THREE RANGES FOR THIS ROW GETS
062500* NO REPORT LINE AT ALL (SPEC RULE -- NOT AN ERROR, JUST NOTHING
062600* TO PRINT FOR THIS PATTERN/DISEASE PAIR).
062700******************************************************************
062800 621-WRITE-ONE-DIAGNOSIS.
062900     MOVE "N" TO RANGE-FOUND-SW.
063000
063100     IF DT-KW-OCCURS(KW-IDX) >= DT-DR-NORMAL-LOW(DR-IDX)
063200        AND DT-KW-OCCURS(KW-IDX) <= DT-DR-NORMAL-HIGH(DR-IDX)
063300         MOVE "NormalRange" TO RL-RESULT
063400         MOVE "Y" TO RANGE-FOUND-SW
063500     ELSE
063600     IF DT-KW-OCCURS(KW-IDX) >= DT-DR-PREMUT-LOW(DR-IDX)
063700        AND DT-KW-OCCURS(KW-IDX) <= DT-DR-PREMUT-HIGH(DR-IDX)
063800         MOVE "Pre-mutedRange" TO RL-RESULT
063900         MOVE "Y" TO RANGE-FOUND-SW
064000     ELSE
064100     IF DT-KW-OCCURS(KW-IDX) >= DT-DR-AFFECT-LOW(DR-IDX)
064200        AND DT-KW-OCCURS(KW-IDX) <= DT-DR-AFFECT-HIGH(DR-IDX)
064300         MOVE "DiseaseAffected" TO RL-RESULT
064400         MOVE "Y" TO RANGE-FOUND-SW
064500     END-IF.
064600
064700     IF WA-RANGE-FOUND
064800         MOVE DT-KW-TEXT(KW-IDX) TO RL-PATTERN
064900         MOVE DT-KW-OCCURS(KW-IDX) TO RL-COUNT
065000         MOVE DT-DR-DISEASE-NAME(DR-IDX) TO RL-DISEASE-NAME
065100         WRITE DIAGRPT-REC FROM WS-REPORT-LINE
065200     END-IF.
065300 621-EXIT.
065400     EXIT.
065500
065600 800-OPEN-FILES.
065700     MOVE "800-OPEN-FILES" TO PARA-NAME.
065800     OPEN INPUT KEYWORD-FILE, DISRANGE-FILE, DNASEQ-FILE.
065900     OPEN OUTPUT DIAGRPT-FILE, SYSOUT.
066000 800-EXIT.
066100     EXIT.
066200
066300 850-CLOSE-FILES.
066400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
066500     CLOSE KEYWORD-FILE, DISRANGE-FILE, DNASEQ-FILE,
066600           DIAGRPT-FILE, SYSOUT.
066700 850-EXIT.
066800     EXIT.
066900
067000 900-READ-DNASEQ.
067100     READ DNASEQ-FILE
067200         AT END MOVE "N" TO MORE-DNASEQ-SW
067300         GO TO 900-EXIT
067400     END-READ.
067500     ADD 1 TO RECORDS-READ.
067600 900-EXIT.
067700     EXIT.
067800
067900 999-CLEANUP.
068000     MOVE "999-CLEANUP" TO PARA-NAME.
068100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068200
068300     IF TRACE-REQUESTED
068400         MOVE RECORDS-READ TO WA-RECORD-COUNT-NUM
068500         DISPLAY "DNASCAN TRACE - DNA LINES READ "
068600             WA-RECORD-COUNT-TEXT UPON CONSOLE
068700         MOVE LINES-SCANNED TO WA-LINES-SCANNED-NUM
068800         DISPLAY "DNASCAN TRACE - DNA LINES SCANNED "
068900             WA-LINES-SCANNED-TEXT UPON CONSOLE
069000     END-IF.
069100
069200     DISPLAY "** DNA-SEQUENCE LINES READ **".
069300     DISPLAY RECORDS-READ.
069400     DISPLAY "** DISTINCT MOTIFS SCREENED **".
069500     DISPLAY DT-KEYWORD-COUNT.
069600     DISPLAY "** DISEASE-RANGE ROWS LOADED **".
069700     DISPLAY DT-RANGE-COUNT.
069800     DISPLAY "******** NORMAL END OF JOB DNASCAN ********".
069900 999-EXIT.
070000     EXIT.
070100
070200 1000-ABEND-RTN.
070300     WRITE SYSOUT-REC FROM ABEND-REC.
070400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
070500     DISPLAY "*** ABNORMAL END OF JOB - DNASCAN ***" UPON CONSOLE.
070600     DIVIDE ZERO-VAL INTO ONE-VAL.
