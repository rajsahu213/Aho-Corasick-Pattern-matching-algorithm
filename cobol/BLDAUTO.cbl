000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BLDAUTO.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/03/94.
000700 DATE-COMPILED. 11/03/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* BLDAUTO BUILDS THE AHO-CORASICK GOTO AND FAILURE TABLES FOR
001100* THE NUCLEOTIDE-REPEAT MOTIF LIST HANDED IN BY DNASCAN.  CALLED
001200* EXACTLY ONCE PER RUN, DURING DNASCAN'S HOUSEKEEPING, BEFORE
001300* THE FIRST DNA-SEQUENCE-FILE RECORD IS READ.
001400*
001500*   100-BUILD-GOTO    ENTERS EVERY KEYWORD INTO THE GOTO TABLE,
001600*                     REUSING SHARED PREFIXES (PR-1402).
001700*   120-CLOSE-ROOT    MAKES STATE 1 (THE ROOT) A TOTAL FUNCTION
001800*                     SO THE SCAN LOOP IN DNASCAN NEVER HAS TO
001900*                     FAIL OUT OF THE ROOT STATE.
002000*   200-BUILD-FAILURE WALKS THE STATES BREADTH-FIRST (SHOP-
002100*                     STANDARD ARRAY QUEUE, SEE WA-QUEUE-TABLE)
002200*                     AND MERGES EACH STATE'S OUTPUT SET WITH
002300*                     ITS FAILURE STATE'S OUTPUT SET SO A SHORT
002400*                     MOTIF THAT IS A SUFFIX OF A LONGER ONE
002500*                     STILL GETS COUNTED.
002600*
002700* CHANGE LOG
002800* 1994-11-03  RC   PR-1402  ORIGINAL PROGRAM                      RC1402  
002900* 1996-05-14  RC   PR-1688  FIXED FAILURE-CHAIN LOOP RUNNING ONE  RC1688  
003000*                           STATE PAST ROOT ON A ONE-CHARACTER
003100*                           MOTIF LIST
003200* 1998-07-21  LD   PR-2051  RAISED STATE/SYMBOL TABLE SIZES, SEE  LD2051  
003300*                           AUTOTBL COPYBOOK
003400* 1999-01-09  LD   PR-2140  Y2K REVIEW -- NO DATE FIELDS, NO      LD2140  
003500*                           CHANGE REQUIRED, SIGNED OFF
003600* 2000-03-14  RC   PR-2203  STANDARDS AUDIT -- KEYWORD/CHARACTER  RC2203  
003700*                           LOOP SUBSCRIPTS PULLED OUT TO 77-LEVEL
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE
004500     UPSI-0 IS TRACE-SWITCH
004600         ON STATUS IS TRACE-REQUESTED
004700         OFF STATUS IS TRACE-NOT-REQUESTED.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300* STANDALONE LOOP SUBSCRIPTS -- NOT PART OF MISC-FIELDS SINCE
005400* THEY DRIVE THE TWO OUTER PERFORM VARYING LOOPS IN 020 AND ARE
005500* REINITIALIZED INDEPENDENTLY OF THE REST OF THAT GROUP.
005600 77  WA-KW-SUB                    PIC S9(4) COMP.
005700 77  WA-CHAR-SUB                  PIC S9(4) COMP.
005800
005900 01  MISC-FIELDS.
006000     05  WA-KW-LENGTH             PIC S9(4) COMP.
006100     05  WA-CUR-STATE             PIC S9(4) COMP.
006200     05  WA-CHILD-STATE           PIC S9(4) COMP.
006300     05  WA-PARENT-STATE          PIC S9(4) COMP.
006400     05  WA-SEARCH-STATE          PIC S9(4) COMP.
006500     05  WA-CURRENT-CHAR          PIC X(1).
006600     05  WA-SYM-SUB               PIC S9(4) COMP.
006700     05  WA-SYMBOL-FOUND-SW       PIC X(1) VALUE "N".
006800         88  WA-SYMBOL-FOUND          VALUE "Y".
006900     05  WA-CALL-TEXT             PIC X(1100).
007000     05  WA-CALL-DELIM            PIC X(1).
007100     05  WA-CALL-LENGTH           PIC S9(4).
007200     05  FILLER                   PIC X(4).
007300
007400 01  WA-QUEUE-AREA.
007500     05  WA-QUEUE-TABLE.
007600         10  WA-QUEUE-ENTRY OCCURS 501 TIMES PIC S9(4) COMP.
007700     05  WA-QUEUE-HEAD            PIC S9(4) COMP.
007800     05  WA-QUEUE-TAIL            PIC S9(4) COMP.
007900     05  FILLER                   PIC X(4).
008000
008100* DISPLAY/DEBUG VIEW OF THE QUEUE TAIL, ONLY MOVED TO WHEN THE
008200* UNIT-TEST TRACE SWITCH IS ON.
008300 01  WA-QUEUE-TAIL-AREA.
008400     05  WA-QUEUE-TAIL-TEXT       PIC ZZZ9.
008500 01  WA-QUEUE-TAIL-NUM REDEFINES WA-QUEUE-TAIL-AREA
008600                               PIC 9(4).
008700
008800* DISPLAY/DEBUG VIEWS OF THE FINAL AUTOMATON SIZE, ONLY MOVED TO
008900* WHEN THE UNIT-TEST TRACE SWITCH IS ON.
009000 01  WA-STATE-COUNT-AREA.
009100     05  WA-STATE-COUNT-TEXT      PIC ZZZ9.
009200 01  WA-STATE-COUNT-NUM REDEFINES WA-STATE-COUNT-AREA
009300                               PIC 9(4).
009400
009500 01  WA-SYMBOL-COUNT-AREA.
009600     05  WA-SYMBOL-COUNT-TEXT     PIC ZZZ9.
009700 01  WA-SYMBOL-COUNT-NUM REDEFINES WA-SYMBOL-COUNT-AREA
009800                               PIC 9(4).
009900
010000 LINKAGE SECTION.
010100 COPY DISRANG.
010200 COPY AUTOTBL.
010300 01  BA-RETURN-CD                 PIC S9(4) COMP.
010400
010500 PROCEDURE DIVISION USING KEYWORD-DATA-TABLE, AUTOMATON-TABLES,
010600                           BA-RETURN-CD.
010700     PERFORM 100-BUILD-GOTO THRU 100-EXIT.
010800     PERFORM 120-CLOSE-ROOT-TRANSITIONS THRU 120-EXIT.
010900     PERFORM 200-BUILD-FAILURE THRU 200-EXIT.
011000
011100     IF TRACE-REQUESTED
011200         MOVE AT-STATE-COUNT TO WA-STATE-COUNT-NUM
011300         MOVE AT-SYMBOL-COUNT TO WA-SYMBOL-COUNT-NUM
011400         MOVE WA-QUEUE-TAIL TO WA-QUEUE-TAIL-NUM
011500         DISPLAY "BLDAUTO TRACE - STATES  " WA-STATE-COUNT-TEXT
011600             UPON CONSOLE
011700         DISPLAY "BLDAUTO TRACE - SYMBOLS " WA-SYMBOL-COUNT-TEXT
011800             UPON CONSOLE
011900         DISPLAY "BLDAUTO TRACE - QUEUE   " WA-QUEUE-TAIL-TEXT
012000             UPON CONSOLE
012100     END-IF.
012200
012300     MOVE ZERO TO BA-RETURN-CD.
012400     GOBACK.
012500
012600 100-BUILD-GOTO.
012700     MOVE 1 TO AT-STATE-COUNT.
012800     MOVE 0 TO AT-SYMBOL-COUNT.
012900     PERFORM 101-INIT-ONE-GOTO-CELL THRU 101-EXIT
013000         VARYING GS-IDX FROM 1 BY 1 UNTIL GS-IDX > 501
013100         AFTER GC-IDX FROM 1 BY 1 UNTIL GC-IDX > 30.
013200     PERFORM 102-INIT-ONE-OUTPUT-CELL THRU 102-EXIT
013300         VARYING OS-IDX FROM 1 BY 1 UNTIL OS-IDX > 501
013400         AFTER OK-IDX FROM 1 BY 1 UNTIL OK-IDX > 50.
013500     PERFORM 110-ENTER-ONE-KEYWORD THRU 110-EXIT
013600         VARYING WA-KW-SUB FROM 1 BY 1
013700         UNTIL WA-KW-SUB > DT-KEYWORD-COUNT.
013800 100-EXIT.
013900     EXIT.
014000
014100 101-INIT-ONE-GOTO-CELL.
014200     SET AT-GOTO-UNDEFINED(GS-IDX, GC-IDX) TO TRUE.
014300 101-EXIT.
014400     EXIT.
014500
014600 102-INIT-ONE-OUTPUT-CELL.
014700     MOVE "N" TO AT-OUTPUT-KW-COL(OS-IDX, OK-IDX).
014800 102-EXIT.
014900     EXIT.
015000
015100 110-ENTER-ONE-KEYWORD.
015200     MOVE 1 TO WA-CUR-STATE.
015300     MOVE SPACES TO WA-CALL-TEXT.
015400     MOVE DT-KW-TEXT(WA-KW-SUB) TO WA-CALL-TEXT(1:10).
015500     MOVE SPACE TO WA-CALL-DELIM.
015600     CALL "FLDLTH" USING WA-CALL-TEXT, WA-CALL-DELIM,
015700                          WA-CALL-LENGTH.
015800     MOVE WA-CALL-LENGTH TO WA-KW-LENGTH.
015900     PERFORM 112-ENTER-ONE-CHARACTER THRU 112-EXIT
016000         VARYING WA-CHAR-SUB FROM 1 BY 1
016100         UNTIL WA-CHAR-SUB > WA-KW-LENGTH.
016200     SET AT-IS-OUTPUT(WA-CUR-STATE, WA-KW-SUB) TO TRUE.
016300 110-EXIT.
016400     EXIT.
016500
016600 112-ENTER-ONE-CHARACTER.
016700     MOVE DT-KW-TEXT(WA-KW-SUB)(WA-CHAR-SUB:1)
016800         TO WA-CURRENT-CHAR.
016900     PERFORM 113-FIND-OR-ADD-SYMBOL THRU 113-EXIT.
017000     IF AT-GOTO-UNDEFINED(WA-CUR-STATE, WA-SYM-SUB)
017100         ADD 1 TO AT-STATE-COUNT
017200         MOVE AT-STATE-COUNT TO
017300             AT-GOTO-TARGET(WA-CUR-STATE, WA-SYM-SUB)
017400         MOVE AT-STATE-COUNT TO WA-CUR-STATE
017500     ELSE
017600         MOVE AT-GOTO-TARGET(WA-CUR-STATE, WA-SYM-SUB)
017700             TO WA-CUR-STATE
017800     END-IF.
017900 112-EXIT.
018000     EXIT.
018100
018200 113-FIND-OR-ADD-SYMBOL.
018300     MOVE "N" TO WA-SYMBOL-FOUND-SW.
018400     PERFORM 114-TEST-ONE-SYMBOL THRU 114-EXIT
018500         VARYING AL-IDX FROM 1 BY 1
018600         UNTIL AL-IDX > AT-SYMBOL-COUNT
018700            OR WA-SYMBOL-FOUND.
018800     IF NOT WA-SYMBOL-FOUND
018900         ADD 1 TO AT-SYMBOL-COUNT
019000         SET AL-IDX TO AT-SYMBOL-COUNT
019100         MOVE WA-CURRENT-CHAR TO AT-ALPHABET(AL-IDX)
019200         SET WA-SYM-SUB TO AL-IDX
019300     END-IF.
019400 113-EXIT.
019500     EXIT.
019600
019700 114-TEST-ONE-SYMBOL.
019800     IF AT-ALPHABET(AL-IDX) = WA-CURRENT-CHAR
019900         MOVE "Y" TO WA-SYMBOL-FOUND-SW
020000         SET WA-SYM-SUB TO AL-IDX
020100     END-IF.
020200 114-EXIT.
020300     EXIT.
020400
020500 120-CLOSE-ROOT-TRANSITIONS.
020600     PERFORM 121-CLOSE-ONE-ROOT-CELL THRU 121-EXIT
020700         VARYING GC-IDX FROM 1 BY 1
020800         UNTIL GC-IDX > AT-SYMBOL-COUNT.
020900 120-EXIT.
021000     EXIT.
021100
021200 121-CLOSE-ONE-ROOT-CELL.
021300     IF AT-GOTO-UNDEFINED(1, GC-IDX)
021400         MOVE 1 TO AT-GOTO-TARGET(1, GC-IDX)
021500     END-IF.
021600 121-EXIT.
021700     EXIT.
021800
021900 200-BUILD-FAILURE.
022000     MOVE 1 TO WA-QUEUE-HEAD.
022100     MOVE 0 TO WA-QUEUE-TAIL.
022200     PERFORM 210-SEED-ONE-DEPTH-ONE-STATE THRU 210-EXIT
022300         VARYING GC-IDX FROM 1 BY 1
022400         UNTIL GC-IDX > AT-SYMBOL-COUNT.
022500     PERFORM 220-PROCESS-ONE-QUEUE-ENTRY THRU 220-EXIT
022600         VARYING WA-QUEUE-HEAD FROM 1 BY 1
022700         UNTIL WA-QUEUE-HEAD > WA-QUEUE-TAIL.
022800 200-EXIT.
022900     EXIT.
023000
023100 210-SEED-ONE-DEPTH-ONE-STATE.
023200     IF AT-GOTO-TARGET(1, GC-IDX) NOT = 1
023300         MOVE AT-GOTO-TARGET(1, GC-IDX) TO WA-CHILD-STATE
023400         MOVE 1 TO AT-FAILURE-STATE(WA-CHILD-STATE)
023500         ADD 1 TO WA-QUEUE-TAIL
023600         MOVE WA-CHILD-STATE TO WA-QUEUE-ENTRY(WA-QUEUE-TAIL)
023700     END-IF.
023800 210-EXIT.
023900     EXIT.
024000
024100 220-PROCESS-ONE-QUEUE-ENTRY.
024200     MOVE WA-QUEUE-ENTRY(WA-QUEUE-HEAD) TO WA-PARENT-STATE.
024300     PERFORM 230-PROCESS-ONE-CHILD THRU 230-EXIT
024400         VARYING GC-IDX FROM 1 BY 1
024500         UNTIL GC-IDX > AT-SYMBOL-COUNT.
024600 220-EXIT.
024700     EXIT.
024800
024900 230-PROCESS-ONE-CHILD.
025000     IF NOT AT-GOTO-UNDEFINED(WA-PARENT-STATE, GC-IDX)
025100         MOVE AT-GOTO-TARGET(WA-PARENT-STATE, GC-IDX)
025200             TO WA-CHILD-STATE
025300         PERFORM 231-COMPUTE-CHILD-FAILURE THRU 231-EXIT
025400         ADD 1 TO WA-QUEUE-TAIL
025500         MOVE WA-CHILD-STATE TO WA-QUEUE-ENTRY(WA-QUEUE-TAIL)
025600     END-IF.
025700 230-EXIT.
025800     EXIT.
025900
026000 231-COMPUTE-CHILD-FAILURE.
026100     MOVE AT-FAILURE-STATE(WA-PARENT-STATE) TO WA-SEARCH-STATE.
026200     PERFORM 232-STEP-FAILURE-CHAIN THRU 232-EXIT
026300         UNTIL NOT AT-GOTO-UNDEFINED(WA-SEARCH-STATE, GC-IDX)
026400            OR WA-SEARCH-STATE = 1.
026500     IF AT-GOTO-UNDEFINED(WA-SEARCH-STATE, GC-IDX)
026600         MOVE 1 TO AT-FAILURE-STATE(WA-CHILD-STATE)
026700     ELSE
026800         MOVE AT-GOTO-TARGET(WA-SEARCH-STATE, GC-IDX)
026900             TO AT-FAILURE-STATE(WA-CHILD-STATE)
027000     END-IF.
027100     PERFORM 240-MERGE-OUTPUTS THRU 240-EXIT.
027200 231-EXIT.
027300     EXIT.
027400
027500 232-STEP-FAILURE-CHAIN.
027600     MOVE AT-FAILURE-STATE(WA-SEARCH-STATE) TO WA-SEARCH-STATE.
027700 232-EXIT.
027800     EXIT.
027900
028000 240-MERGE-OUTPUTS.
028100     PERFORM 241-MERGE-ONE-KEYWORD THRU 241-EXIT
028200         VARYING KW-IDX FROM 1 BY 1
028300         UNTIL KW-IDX > DT-KEYWORD-COUNT.
028400 240-EXIT.
028500     EXIT.
028600
028700 241-MERGE-ONE-KEYWORD.
028800     IF AT-IS-OUTPUT(AT-FAILURE-STATE(WA-CHILD-STATE), KW-IDX)
028900         SET AT-IS-OUTPUT(WA-CHILD-STATE, KW-IDX) TO TRUE
029000     END-IF.
029100 241-EXIT.
029200     EXIT.
