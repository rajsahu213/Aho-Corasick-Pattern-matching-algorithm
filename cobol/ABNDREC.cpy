000100******************************************************************
000200* COPYBOOK ABNDREC
000300* SHOP-STANDARD ABEND MESSAGE LAYOUT, WRITTEN TO SYSOUT BY ANY
000400* BATCH STEP IN THE MOTIF SCREENING SUITE BEFORE IT FORCES A
000500* DIVIDE-BY-ZERO ABEND SO THE OPERATOR CAN SEE WHY WITHOUT
000600* PULLING A DUMP.
000700*
000800* 1994-11-03  RC   PR-1402  ORIGINAL COPYBOOK, LIFTED FROM THE    RC1402  
000900*                           DALYEDIT ABEND LAYOUT FOR THIS SUITE
001000******************************************************************
001100 01  ABEND-REC.
001200     05  PARA-NAME                   PIC X(20) VALUE SPACES.
001300     05  ABEND-REASON                PIC X(40) VALUE SPACES.
001400     05  EXPECTED-VAL                PIC S9(9) VALUE ZERO.
001500     05  ACTUAL-VAL                  PIC S9(9) VALUE ZERO.
001600     05  FILLER                      PIC X(52) VALUE SPACES.
001700
001800 01  ABEND-DIVIDE-FLDS.
001900     05  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.
002000     05  ONE-VAL                     PIC S9(1) COMP VALUE 1.
