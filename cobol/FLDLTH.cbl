000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FLDLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/03/94.
000700 DATE-COMPILED. 11/03/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* FLDLTH RETURNS THE NUMBER OF CHARACTERS IN FL-TEXT-FIELD THAT
001100* PRECEDE THE FIRST OCCURRENCE OF FL-DELIMITER.  IF THE
001200* DELIMITER DOES NOT APPEAR IN THE FIELD, THE FULL DEFINED
001300* LENGTH OF THE FIELD IS RETURNED.  CALLED REPEATEDLY BY
001400* DNASCAN TO PEEL COMMA-SEPARATED AND HYPHEN-SEPARATED FIELDS
001500* OFF THE KEYWORD LIST AND THE DISEASE-RANGE REFERENCE FILE
001600* WITHOUT BRINGING UP AN INTRINSIC FUNCTION.
001700*
001800* CHANGE LOG
001900* 1994-11-03  RC   PR-1402  ORIGINAL PROGRAM -- REPLACES STRLTH   RC1402  
002000*                           (TRAILING-BLANK TRIM) FOR THIS SUITE
002100* 1996-05-14  RC   PR-1688  GUARDED AGAINST A ZERO-LENGTH FIELD   RC1688  
002200*                           ABENDING ON THE INSPECT VERB
002300* 1997-09-22  RC   PR-1901  ADDED UPSI-0 TRACE SWITCH FOR SHOP    RC1901  
002400*                           STANDARD UNIT-TEST HARNESS
002500* 1999-01-09  LD   PR-2140  Y2K REVIEW -- NO DATE FIELDS, NO      LD2140  
002600*                           CHANGE REQUIRED, SIGNED OFF
002700* 2000-03-14  RC   PR-2203  STANDARDS AUDIT -- WA-TALLY NOW A     RC2203  
002800*                           STANDALONE 77-LEVEL, NO LOGIC CHANGE
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS NEXT-PAGE
003600     UPSI-0 IS TRACE-SWITCH
003700         ON STATUS IS TRACE-REQUESTED
003800         OFF STATUS IS TRACE-NOT-REQUESTED.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WA-FIELD-EMPTY-SW       PIC X(1) VALUE "N".
004600         88  WA-FIELD-IS-EMPTY       VALUE "Y".
004700     05  FILLER                  PIC X(7).
004800
004900* STANDALONE TALLY COUNTER -- NOT PART OF MISC-FIELDS SINCE IT IS
005000* RESET AND INSPECTED ON ITS OWN EVERY TIME THIS PROGRAM IS CALLED
005100 77  WA-TALLY                    PIC S9(4) COMP VALUE 0.
005200
005300* KEPT FOR A FUTURE RELEASE THAT WILL DOUBLE THE MAXIMUM
005400* DISEASE-RANGE LINE LENGTH -- SEE PR-2051 IN DISRANG.
005500 01  WA-LENGTH-REDEFINE-AREA.
005600     05  WA-LENGTH-DISPLAY       PIC ZZZ9.
005700 01  WA-LENGTH-NUMERIC REDEFINES WA-LENGTH-REDEFINE-AREA
005800                               PIC 9(4).
005900
006000* TRACE DUMP AREA -- ONLY MOVED TO WHEN THE UPSI-0 SWITCH IS ON
006100* AT THE OPERATOR'S CONSOLE (SHOP STANDARD UNIT-TEST HARNESS).
006200 01  WA-TRACE-AREA               PIC X(4) VALUE SPACES.
006300 01  WA-TRACE-NUMERIC REDEFINES WA-TRACE-AREA
006400                               PIC 9(4).
006500 01  WA-TRACE-SIGNED REDEFINES WA-TRACE-AREA
006600                               PIC S9(3)V9.
006700
006800 LINKAGE SECTION.
006900 01  FL-TEXT-FIELD           PIC X(1100).
007000 01  FL-DELIMITER            PIC X(1).
007100 01  FL-FIELD-LENGTH         PIC S9(4).
007200
007300 PROCEDURE DIVISION USING FL-TEXT-FIELD, FL-DELIMITER,
007400                           FL-FIELD-LENGTH.
007500     MOVE 0 TO WA-TALLY.
007600     MOVE "N" TO WA-FIELD-EMPTY-SW.
007700
007800     IF FL-TEXT-FIELD(1:1) = FL-DELIMITER
007900         MOVE "Y" TO WA-FIELD-EMPTY-SW
008000     END-IF.
008100
008200     IF NOT WA-FIELD-IS-EMPTY
008300         INSPECT FL-TEXT-FIELD TALLYING WA-TALLY
008400             FOR CHARACTERS BEFORE INITIAL FL-DELIMITER
008500     END-IF.
008600
008700     MOVE 0 TO FL-FIELD-LENGTH.
008800     ADD WA-TALLY TO FL-FIELD-LENGTH.
008900
009000     IF TRACE-REQUESTED
009100         MOVE WA-TALLY TO WA-TRACE-NUMERIC
009200         DISPLAY "FLDLTH TRACE - LENGTH " WA-TRACE-NUMERIC
009300             UPON CONSOLE
009400     END-IF.
009500
009600     GOBACK.
