000100******************************************************************
000200* COPYBOOK DISRANG
000300* KEYWORD LIST AND NUCLEOTIDE-REPEAT DISEASE-RANGE REFERENCE
000400* TABLES FOR THE DNASCAN JOB.  LOADED ONCE AT HOUSEKEEPING TIME
000500* FROM KEYWORD-FILE AND DISEASE-RANGE-FILE AND HELD FOR THE LIFE
000600* OF THE RUN -- NO RE-READ OF EITHER FILE DURING THE SCAN.
000700*
000800* 1994-11-03  RC   PR-1402  ORIGINAL COPYBOOK FOR MOTIF SCREEN JO RC1402  
000900* 1999-02-18  LD   PR-2140  Y2K -- NO DATE FIELDS IN THIS TABLE,  LD2140  
001000*                           REVIEWED AND SIGNED OFF CLEAN
001100******************************************************************
001200 01  KEYWORD-DATA-TABLE.
001300     05  DT-KEYWORD-COUNT            PIC S9(4) COMP.
001400     05  DT-KEYWORD-ENTRY OCCURS 50 TIMES
001500                           INDEXED BY KW-IDX.
001600         10  DT-KW-TEXT              PIC X(10).
001700         10  DT-KW-OCCURS            PIC 9(9) COMP.
001800     05  FILLER                      PIC X(10).
001900
002000 01  DISEASE-RANGE-DATA-TABLE.
002100     05  DT-RANGE-COUNT              PIC S9(4) COMP.
002200     05  DT-RANGE-ENTRY OCCURS 100 TIMES
002300                         INDEXED BY DR-IDX.
002400         10  DT-DR-PATTERN           PIC X(10).
002500         10  DT-DR-DISEASE-NAME      PIC X(30).
002600         10  DT-DR-RANGE-GROUP.
002700             15  DT-DR-RANGE OCCURS 3 TIMES
002800                             INDEXED BY RG-IDX.
002900                 20  DT-DR-LOW           PIC 9(9).
003000                 20  DT-DR-HIGH          PIC 9(9).
003100         10  DT-DR-RANGE-NAMED REDEFINES DT-DR-RANGE-GROUP.
003200             15  DT-DR-NORMAL-LOW        PIC 9(9).
003300             15  DT-DR-NORMAL-HIGH       PIC 9(9).
003400             15  DT-DR-PREMUT-LOW        PIC 9(9).
003500             15  DT-DR-PREMUT-HIGH       PIC 9(9).
003600             15  DT-DR-AFFECT-LOW        PIC 9(9).
003700             15  DT-DR-AFFECT-HIGH       PIC 9(9).
003800     05  FILLER                      PIC X(10).
