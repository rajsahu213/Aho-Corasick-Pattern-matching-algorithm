000100******************************************************************
000200* COPYBOOK AUTOTBL
000300* AHO-CORASICK AUTOMATON WORK TABLES FOR THE NUCLEOTIDE-REPEAT
000400* SCREENING JOB (DNASCAN/BLDAUTO).  COBOL TABLES SUBSCRIPT FROM
000500* 1, SO STATE 1 IS THE AUTOMATON ROOT -- THERE IS NO STATE ZERO
000600* IN THIS TABLE.  AT-GOTO-TARGET OF -1 MEANS THE TRANSITION IS
000700* NOT YET DEFINED.
000800*
000900* 1994-11-03  RC   PR-1402  ORIGINAL COPYBOOK FOR MOTIF SCREEN JO RC1402  
001000* 1998-07-21  LD   PR-2051  RAISED STATE TABLE FROM 260 TO 501    LD2051  
001100*                           ROWS -- HUNTINGTON PANEL OUTGREW IT
001200******************************************************************
001300 01  AUTOMATON-TABLES.
001400     05  AT-STATE-COUNT              PIC S9(4) COMP.
001500     05  AT-SYMBOL-COUNT             PIC S9(4) COMP.
001600     05  AT-ALPHABET-TABLE.
001700         10  AT-ALPHABET-ENTRY OCCURS 30 TIMES
001800                               INDEXED BY AL-IDX.
001900             15  AT-ALPHABET         PIC X(1).
002000     05  AT-GOTO-TABLE.
002100         10  AT-GOTO-STATE-ROW OCCURS 501 TIMES
002200                               INDEXED BY GS-IDX.
002300             15  AT-GOTO-SYMBOL-COL OCCURS 30 TIMES
002400                               INDEXED BY GC-IDX.
002500                 20  AT-GOTO-TARGET       PIC S9(4) COMP.
002600                     88  AT-GOTO-UNDEFINED      VALUE -1.
002700     05  AT-OUTPUT-FLAGS.
002800         10  AT-OUTPUT-STATE-ROW OCCURS 501 TIMES
002900                               INDEXED BY OS-IDX.
003000             15  AT-OUTPUT-KW-COL OCCURS 50 TIMES
003100                               INDEXED BY OK-IDX
003200                               PIC X(1).
003300                 88  AT-IS-OUTPUT           VALUE "Y".
003400     05  AT-FAILURE-TABLE.
003500         10  AT-FAILURE-STATE  OCCURS 501 TIMES
003600                               INDEXED BY FS-IDX
003700                               PIC S9(4) COMP.
003800     05  FILLER                      PIC X(20).
